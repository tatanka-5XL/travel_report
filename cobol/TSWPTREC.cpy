000100******************************************************************
000110*                                                                *
000120*               WAYPOINT RECORD  -  TSWPTREC                     *
000130*                                                                *
000140*  ONE RECORD PER WAYPOINT LOGGED ON THE TRIP.  THE WAYPOINT     *
000150*  FILE ARRIVES DAY-GROUPED AND IN CHRONOLOGICAL ORDER WITHIN    *
000160*  EACH DAY - NO SORT IS NEEDED BEFORE THE SEGMENT BUILDER RUNS. *
000170*  WP-NEXT TELLS THE SEGMENT BUILDER WHAT KIND OF LEG FOLLOWS    *
000180*  THIS WAYPOINT - DRIVE, MEETING, OR END OF DAY.                *
000190*                                                                *
000200******************************************************************
000210
000220 01 WP-WAYPOINT-RECORD.
000230   02 WP-MMDD PIC X(4).
000240   02 WP-TIME PIC X(4).
000250   02 WP-PLACE PIC X(20).
000260   02 WP-COUNTRY PIC X(2).
000270   02 WP-KM PIC 9(5).
000280   02 WP-RD-PCT PIC 9(3).
000290   02 WP-NEXT PIC X(8).
000300   02 FILLER PIC X(34).
