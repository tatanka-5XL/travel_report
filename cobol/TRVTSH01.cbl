000100 IDENTIFICATION DIVISION.
000110************************
000120
000130 PROGRAM-ID. TRVTSH01.
000140 AUTHOR. D W HANSEN.
000150 INSTALLATION. M STATE TRAVEL DIVISION.
000160 DATE-WRITTEN. JUN 14 1989
000170 DATE-COMPILED.
000180 SECURITY. UNCLASSIFIED - TRAVEL DIVISION INTERNAL USE ONLY.
000190******************************************************************
000200*                      PROGRAM NARRATIVE                         *
000210*                                                                *
000220*  THIS PROGRAM PRODUCES THE TRAVEL REPORT TIMESHEET FOR ONE     *
000230*  TRIP.  THE WAYPOINT LOG IS READ AND COLLAPSED INTO DRIVE AND  *
000240*  MEETING SEGMENTS, THE DRIVE SEGMENTS ARE SPLIT INTO TRAVEL-   *
000250*  THERE, TRAVEL-HOME AND DETAILED WORK, AND RESEARCH AND        *
000260*  DEVELOPMENT TIME IS APPORTIONED ACROSS EACH DRIVE LEG FROM    *
000270*  THE MEETING THAT FOLLOWS IT.                                  *
000280*                                                                *
000290*  INPUT:         TRIPHDR       -  TRIP HEADER CONTROL RECORD    *
000300*                 WAYPOINTS     -  WAYPOINT LOG, DAY GROUPED     *
000310*  OUTPUT:        TIMESHEET     -  TRAVEL REPORT TIMESHEET       *
000320*                                                                *
000330******************************************************************
000340*                                                                *
000350*                        CHANGE LOG                              *
000360*                                                                *
000370*  DATE        BY    RQ NO   DESCRIPTION                         *
000380*  ----------  ----  ------  --------------------------------   *
000390*  06/14/1989  DWH   4471    ORIGINAL PROGRAM WRITTEN.           *RQ4471  
000400*  03/02/1990  DWH   4528    ADDED TRAVEL-HOME CLASSIFICATION    *RQ4528  
000410*                            RULE PER TRAVEL DEPT REQUEST.       *
000420*  11/19/1991  RJP   4690    FIXED MIDNIGHT CROSSOVER ON THE     *RQ4690  
000430*                            LAST DRIVE LEG OF THE DAY.          *
000440*  07/08/1992  RJP   4802    ADDED AVERAGE R AND D PERCENT TO    *RQ4802  
000450*                            THE GROUP 1 TRAVEL ROWS.            *
000460*  05/21/1993  DWH   4915    CONSECUTIVE DRIVE LEGS NOW COLLAPSE *RQ4915  
000470*                            INTO ONE SEGMENT.                  *
000480*  02/10/1994  KLS   5033    ADDED GRAND TOTAL LINE BELOW THE    *RQ5033  
000490*                            DETAILED SEGMENT TOTALS LINE.       *
000500*  09/27/1995  KLS   5171    BACKWARDS WALK NOW ASSIGNS R AND D  *RQ5171  
000510*                            PERCENT TO EACH DRIVE LEG.          *
000520*  04/15/1996  DWH   5288    REWORKED ROUNDING ON R AND D        *RQ5288  
000530*                            MINUTES TO TWO DECIMAL PLACES.      *
000540*  12/03/1997  RJP   5402    TRIP HEADER RECORD NOW CARRIES THE  *RQ5402  
000550*                            REPORT-ID FIELD FROM THE SCHEDULER. *
000560*  08/19/1998  KLS   5499    YEAR 2000 READINESS REVIEW - TRIP   *RQ5499  
000570*                            YEAR FIELD IS FOUR DIGITS, NO TWO   *
000580*                            DIGIT YEAR MATH ANYWHERE IN THIS    *
000590*                            PROGRAM.                            *
000600*  01/11/1999  DWH   5500    VERIFIED CENTURY ROLLOVER ON THE    *RQ5500  
000610*                            WAYPOINT MMDD FIELDS.               *
000620*  06/07/2000  RJP   5618    DETAILED GROUP NOW CARRIES THROUGH  *RQ5618  
000630*                            IN START KEY ORDER, NOT READ ORDER. *
000640*  10/30/2001  KLS   5740    ZERO R AND D PERCENT ON DRIVE LEGS  *RQ5740  
000650*                            AFTER THE FINAL MEETING OF THE DAY. *
000660*  03/14/2003  DWH   5901    TOTALS LINE LABELS REWORDED PER     *RQ5901  
000670*                            TRAVEL DEPT REQUEST.                *
000680*                                                                *
000690******************************************************************
000700
000710 ENVIRONMENT DIVISION.
000720**********************
000730
000740 CONFIGURATION SECTION.
000750*******************************
000760
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810**********************
000820
000830 FILE-CONTROL.
000840
000850     SELECT TRIP-HEADER-FILE
000860         ASSIGN TO TRIPHDR
000870         ORGANIZATION IS LINE SEQUENTIAL.
000880
000890     SELECT WAYPOINT-FILE
000900         ASSIGN TO WAYPOINTS
000910         ORGANIZATION IS LINE SEQUENTIAL.
000920
000930     SELECT TIMESHEET-REPORT
000940         ASSIGN TO TIMESHEET
000950         ORGANIZATION IS LINE SEQUENTIAL.
000960
000970 DATA DIVISION.
000980***************
000990
001000 FILE SECTION.
001010**************
001020
001030******************************************************************
001040*                                                                *
001050*               INPUT FILE - TRIP HEADER CONTROL FILE            *
001060*                                                                *
001070******************************************************************
001080
001090 FD  TRIP-HEADER-FILE.
001100
001110 01 TRIPHDR-FILE-RECORD PIC X(80).
001120
001130******************************************************************
001140*                                                                *
001150*               INPUT FILE - WAYPOINT LOG FILE                   *
001160*                                                                *
001170******************************************************************
001180
001190 FD  WAYPOINT-FILE.
001200
001210 01 WAYPOINT-FILE-RECORD PIC X(80).
001220
001230******************************************************************
001240*                                                                *
001250*               REPORT FILE - TRAVEL REPORT TIMESHEET            *
001260*                                                                *
001270******************************************************************
001280
001290 FD  TIMESHEET-REPORT.
001300
001310 01 TIMESHEET-LINE-OUT PIC X(132).
001320
001330 WORKING-STORAGE SECTION.
001340************************
001350
001360******************************************************************
001370*                                                                *
001380*                        SWITCHES                                *
001390*                                                                *
001400******************************************************************
001410
001420 01 SWITCHES.
001430
001440   02 SW-WP-EOF PIC X VALUE "N".
001450     88 WP-EOF VALUE "Y".
001460   02 SW-HAS-MEETING PIC X VALUE "N".
001470     88 HAS-MEETING VALUE "Y".
001480   02 SW-DAY-OPEN PIC X VALUE "N".
001490   02 SW-ABEND PIC X VALUE "N".
001500     88 ABEND-CONDITION VALUE "Y".
001510   02 FILLER PIC X(10).
001520
001530 77  WS-RETURN-CODE PIC 9 COMP VALUE ZERO.
001540 77  WS-DRV-DONE-SW PIC X VALUE "N".
001550
001560******************************************************************
001570*                                                                *
001580*                      ACCUMULATORS                              *
001590*                                                                *
001600******************************************************************
001610
001620 01 ACCUMULATORS.
001630
001640   02 AC-WP-COUNT PIC 9(4) COMP VALUE ZERO.
001650   02 AC-SEG-COUNT PIC 9(4) COMP VALUE ZERO.
001660   02 AC-TT-COUNT PIC 9(3) COMP VALUE ZERO.
001670   02 AC-TH-COUNT PIC 9(3) COMP VALUE ZERO.
001680   02 AC-PAGE-COUNT PIC 9(3) COMP VALUE ZERO.
001690   02 AC-LINE-COUNT PIC 9(3) COMP VALUE ZERO.
001700   02 AC-DETAIL-TOTAL-MIN PIC S9(7) COMP VALUE ZERO.
001710   02 AC-DETAIL-RD-MIN-EXACT PIC S9(7)V9999 VALUE ZERO.
001720   02 AC-DETAIL-RD-MIN PIC S9(7)V99 VALUE ZERO.
001730   02 AC-AVG-RD-PCT PIC S9(3)V99 VALUE ZERO.
001740   02 AC-FIRST-TOTAL-MIN PIC S9(7) COMP VALUE ZERO.
001750   02 AC-FIRST-TOTAL-RD-MIN PIC S9(7)V99 VALUE ZERO.
001760   02 AC-GRAND-TOTAL-MIN PIC S9(7) COMP VALUE ZERO.
001770   02 AC-GRAND-TOTAL-RD-MIN PIC S9(7)V99 VALUE ZERO.
001780   02 FILLER PIC X(10).
001790
001800******************************************************************
001810*                                                                *
001820*                      WORK AREA                                 *
001830*                                                                *
001840******************************************************************
001850
001860 01 WORK-AREA.
001870
001880   02 WS-AGG-CLASS PIC X(1).
001890   02 WS-AGG-DAY PIC X(4).
001900   02 WS-AGG-START-RAW PIC X(4).
001910   02 WS-AGG-END-RAW PIC X(4).
001920   02 WS-AGG-MINUTES PIC S9(5) COMP VALUE ZERO.
001930   02 WS-AGG-KM PIC S9(5) COMP VALUE ZERO.
001940   02 WS-DAY-START PIC S9(4) COMP VALUE ZERO.
001950   02 WS-DAY-END PIC S9(4) COMP VALUE ZERO.
001960   02 WS-DAY-WP-COUNT PIC S9(4) COMP VALUE ZERO.
001970   02 WS-SCAN PIC S9(4) COMP VALUE ZERO.
001980   02 WS-CURRENT-DAY PIC X(4).
001990   02 WS-PAIR-I PIC S9(4) COMP VALUE ZERO.
002000   02 WS-DRV-FIRST PIC S9(4) COMP VALUE ZERO.
002010   02 WS-DRV-J PIC S9(4) COMP VALUE ZERO.
002020   02 WS-DRV-LAST-ARRIVAL PIC S9(4) COMP VALUE ZERO.
002030   02 WS-DRV-TOTAL-MIN PIC S9(5) COMP VALUE ZERO.
002040   02 WS-DRV-TOTAL-KM PIC S9(5) COMP VALUE ZERO.
002050   02 WS-FIRST-MEETING-KEY PIC 9(8) COMP VALUE ZERO.
002060   02 WS-LAST-MEETING-KEY PIC 9(8) COMP VALUE ZERO.
002070   02 WS-FIRST-MEETING-PLACE PIC X(20).
002080   02 WS-LAST-MEETING-RD-PCT PIC S9(3)V99 VALUE ZERO.
002090   02 WS-SEG-RD-MIN-EXACT PIC S9(5)V9999 VALUE ZERO.
002100   02 WS-ROW-RD-MIN PIC S9(5)V99 VALUE ZERO.
002110   02 WS-HDR-LINE PIC S9(2) COMP VALUE ZERO.
002120   02 WS-GROUP1-TT-DESC PIC X(40).
002130   02 FILLER PIC X(10).
002140
002150******************************************************************
002160*                                                                *
002170*               WAYPOINT KIND TEST AREA                          *
002180*                                                                *
002190******************************************************************
002200
002210 01 SEG-KIND-AREA.
002220
002230   02 WS-SEG-KIND PIC X(8).
002240     88 WS-KIND-IS-DRIVE VALUE "DRIVE" "Drive" "drive".
002250     88 WS-KIND-IS-MEETING VALUE "MEETING" "Meeting" "meeting".
002260     88 WS-KIND-IS-END VALUE "END" "End" "end".
002270   02 FILLER PIC X(5).
002280
002290******************************************************************
002300*                                                                *
002310*               LEG DURATION WORK AREA                           *
002320*                                                                *
002330******************************************************************
002340
002350 01 DURATION-WORK.
002360
002370   02 WS-DUR-START-HHMM PIC 9(4).
002380   02 WS-DUR-START-PARTS REDEFINES WS-DUR-START-HHMM.
002390     03 WS-DUR-START-HH PIC 99.
002400     03 WS-DUR-START-MM PIC 99.
002410   02 WS-DUR-END-HHMM PIC 9(4).
002420   02 WS-DUR-END-PARTS REDEFINES WS-DUR-END-HHMM.
002430     03 WS-DUR-END-HH PIC 99.
002440     03 WS-DUR-END-MM PIC 99.
002450   02 WS-DUR-START-TOTAL-MIN PIC S9(5) COMP VALUE ZERO.
002460   02 WS-DUR-END-TOTAL-MIN PIC S9(5) COMP VALUE ZERO.
002470   02 WS-DUR-MINUTES PIC S9(5) COMP VALUE ZERO.
002480   02 FILLER PIC X(2).
002490
002500******************************************************************
002510*                                                                *
002520*               DATE AND TIME FORMATTING WORK AREA                *
002530*                                                                *
002540******************************************************************
002550
002560 01 FMT-DATE-WORK.
002570
002580   02 WS-FMT-MMDD-IN PIC X(4).
002590   02 WS-FMT-MMDD-PARTS REDEFINES WS-FMT-MMDD-IN.
002600     03 WS-FMT-MM-PART PIC XX.
002610     03 WS-FMT-DD-PART PIC XX.
002620   02 WS-FMT-DATE-OUT.
002630     03 WS-FMT-DATE-DD PIC XX.
002640     03 WS-FMT-DATE-SLASH PIC X.
002650     03 WS-FMT-DATE-MM PIC XX.
002660   02 FILLER PIC X(4).
002670
002680 01 FMT-TIME-WORK.
002690
002700   02 WS-FMT-HHMM-IN PIC X(4).
002710   02 WS-FMT-HHMM-PARTS REDEFINES WS-FMT-HHMM-IN.
002720     03 WS-FMT-HH PIC XX.
002730     03 WS-FMT-MM PIC XX.
002740   02 WS-FMT-TIME-OUT.
002750     03 WS-FMT-TIME-HH PIC XX.
002760     03 WS-FMT-TIME-COLON PIC X.
002770     03 WS-FMT-TIME-MM PIC XX.
002780   02 FILLER PIC X(4).
002790
002800 01 FMT-DESC-WORK.
002810
002820   02 WS-FMT-DESC-OUT PIC X(40).
002830   02 FILLER PIC X(5).
002840
002850******************************************************************
002860*                                                                *
002870*               TRIP HEADER WORKING RECORD                       *
002880*                                                                *
002890******************************************************************
002900
002910 COPY TSHDRREC.
002920
002930******************************************************************
002940*                                                                *
002950*               CURRENT WAYPOINT WORKING RECORD                  *
002960*                                                                *
002970******************************************************************
002980
002990 COPY TSWPTREC.
003000
003010******************************************************************
003020*                                                                *
003030*               CURRENT SEGMENT WORKING RECORD                   *
003040*                                                                *
003050******************************************************************
003060
003070 01 SEG-WORK-AREA.
003080
003090 COPY TSSEGREC.
003100
003110******************************************************************
003120*                                                                *
003130*               NON-EMBEDDED WAYPOINT TABLE                      *
003140*                                                                *
003150******************************************************************
003160
003170 01 WAYPOINT-TABLE.
003180   02 WPT-ENTRY OCCURS 2000 TIMES
003190                 INDEXED BY WP-X.
003200     03 WPT-MMDD PIC X(4).
003210     03 WPT-MMDD-NUM REDEFINES WPT-MMDD PIC 9(4).
003220     03 WPT-TIME PIC X(4).
003230     03 WPT-TIME-NUM REDEFINES WPT-TIME PIC 9(4).
003240     03 WPT-PLACE PIC X(20).
003250     03 WPT-COUNTRY PIC X(2).
003260     03 WPT-KM PIC 9(5) COMP.
003270     03 WPT-RD-PCT PIC 9(3).
003280     03 WPT-NEXT PIC X(8).
003290     03 FILLER PIC X(10).
003300
003310******************************************************************
003320*                                                                *
003330*               NON-EMBEDDED SEGMENT TABLE                       *
003340*                                                                *
003350******************************************************************
003360
003370 01 SEGMENT-TABLE.
003380   02 SEGT-ENTRY OCCURS 800 TIMES
003390                  INDEXED BY SEG-X.
003400     03 SEGT-MMDD PIC X(4).
003410     03 SEGT-DATE-OUT PIC X(5).
003420     03 SEGT-START-HHMM PIC X(4).
003430     03 SEGT-END-HHMM PIC X(4).
003440     03 SEGT-TYPE PIC X(1).
003450     03 SEGT-COUNTRY PIC X(2).
003460     03 SEGT-PLACE-FROM PIC X(20).
003470     03 SEGT-PLACE-TO PIC X(20).
003480     03 SEGT-MINUTES PIC S9(5) COMP.
003490     03 SEGT-KM PIC S9(5) COMP.
003500     03 SEGT-RD-PCT PIC S9(3)V99.
003510     03 SEGT-CLASS PIC X(1).
003520     03 SEGT-START-KEY PIC 9(8) COMP.
003530     03 SEGT-END-KEY PIC 9(8) COMP.
003540     03 FILLER PIC X(10).
003550
003560******************************************************************
003570*                                                                *
003580*               TRAVEL-THERE DAILY ROW TABLE                     *
003590*                                                                *
003600******************************************************************
003610
003620 01 TT-DAY-TABLE.
003630   02 TT-ENTRY OCCURS 40 TIMES
003640                INDEXED BY TT-X.
003650     03 TT-MMDD PIC X(4).
003660     03 TT-DATE-OUT PIC X(5).
003670     03 TT-START PIC X(5).
003680     03 TT-END PIC X(5).
003690     03 TT-MINUTES PIC S9(5) COMP.
003700     03 TT-KM PIC S9(5) COMP.
003710     03 FILLER PIC X(10).
003720
003730******************************************************************
003740*                                                                *
003750*               TRAVEL-HOME DAILY ROW TABLE                      *
003760*                                                                *
003770******************************************************************
003780
003790 01 TH-DAY-TABLE.
003800   02 TH-ENTRY OCCURS 40 TIMES
003810                INDEXED BY TH-X.
003820     03 TH-MMDD PIC X(4).
003830     03 TH-DATE-OUT PIC X(5).
003840     03 TH-START PIC X(5).
003850     03 TH-END PIC X(5).
003860     03 TH-MINUTES PIC S9(5) COMP.
003870     03 TH-KM PIC S9(5) COMP.
003880     03 FILLER PIC X(10).
003890
003900******************************************************************
003910*                                                                *
003920*          REPORT HEADINGS FOR THE TRAVEL REPORT TIMESHEET       *
003930*                                                                *
003940******************************************************************
003950
003960 01 REPORT-HEADINGS.
003970
003980   02 RPT-HDR-LINE-1.
003990     03 FILLER PIC X(5) VALUE SPACES.
004000     03 FILLER PIC X(30) VALUE "TRAVEL REPORT TIMESHEET".
004010     03 FILLER PIC X(5) VALUE SPACES.
004020     03 FILLER PIC X(10) VALUE "TRIP NO. ".
004030     03 RPT-TRIP-NO-OUT PIC 9(4).
004040     03 FILLER PIC X(78) VALUE SPACES.
004050
004060   02 RPT-HDR-LINE-2.
004070     03 FILLER PIC X(5) VALUE SPACES.
004080     03 FILLER PIC X(8) VALUE "PERIOD  ".
004090     03 RPT-PERIOD-START PIC X(5).
004100     03 FILLER PIC X(3) VALUE " - ".
004110     03 RPT-PERIOD-END PIC X(5).
004120     03 FILLER PIC X(106) VALUE SPACES.
004130
004140   02 RPT-HDR-LINE-3.
004150     03 FILLER PIC X(2) VALUE SPACES.
004160     03 FILLER PIC X(5) VALUE "DATE ".
004170     03 FILLER PIC X(2) VALUE SPACES.
004180     03 FILLER PIC X(40) VALUE "DESCRIPTION".
004190     03 FILLER PIC X(2) VALUE SPACES.
004200     03 FILLER PIC X(5) VALUE "START".
004210     03 FILLER PIC X(2) VALUE SPACES.
004220     03 FILLER PIC X(5) VALUE "END  ".
004230     03 FILLER PIC X(2) VALUE SPACES.
004240     03 FILLER PIC X(6) VALUE "R&D % ".
004250     03 FILLER PIC X(2) VALUE SPACES.
004260     03 FILLER PIC X(8) VALUE "R&D MIN ".
004270     03 FILLER PIC X(2) VALUE SPACES.
004280     03 FILLER PIC X(5) VALUE "MIN  ".
004290     03 FILLER PIC X(2) VALUE SPACES.
004300     03 FILLER PIC X(5) VALUE "KM   ".
004310     03 FILLER PIC X(37) VALUE SPACES.
004320
004330   02 RPT-HDR-LINE-4.
004340     03 FILLER PIC X(132) VALUE ALL "-".
004350
004360 01 FILLER REDEFINES REPORT-HEADINGS.
004370   02 RPT-HDR-LN OCCURS 4 TIMES PIC X(132).
004380
004390******************************************************************
004400*                                                                *
004410*          DETAIL LINE FOR THE TRAVEL REPORT TIMESHEET           *
004420*                                                                *
004430******************************************************************
004440
004450 01 DETAIL-LINE.
004460
004470   02 FILLER PIC X(2).
004480   02 RPT-DATE PIC X(5).
004490   02 FILLER PIC X(2).
004500   02 RPT-DESC PIC X(40).
004510   02 FILLER PIC X(2).
004520   02 RPT-START PIC X(5).
004530   02 FILLER PIC X(2).
004540   02 RPT-END PIC X(5).
004550   02 FILLER PIC X(2).
004560   02 RPT-RD-PCT-OUT PIC ZZ9.99.
004570   02 FILLER PIC X(2).
004580   02 RPT-RD-MIN-OUT PIC ZZZZ9.99.
004590   02 FILLER PIC X(2).
004600   02 RPT-MINUTES-OUT PIC ZZZZ9.
004610   02 FILLER PIC X(2).
004620   02 RPT-KM-OUT PIC ZZZZ9.
004630   02 FILLER PIC X(37).
004640
004650******************************************************************
004660*                                                                *
004670*          TOTAL LINE FOR THE TRAVEL REPORT TIMESHEET            *
004680*                                                                *
004690******************************************************************
004700
004710 01 TOTAL-LINE.
004720
004730   02 FILLER PIC X(2).
004740   02 RPT-TOT-LABEL PIC X(45).
004750   02 FILLER PIC X(2).
004760   02 RPT-TOT-RD-PCT-OUT PIC ZZ9.99.
004770   02 FILLER PIC X(2).
004780   02 RPT-TOT-RD-MIN-OUT PIC ZZZZ9.99.
004790   02 FILLER PIC X(2).
004800   02 RPT-TOT-MINUTES-OUT PIC ZZZZ9.
004810   02 FILLER PIC X(60).
004820
004830 PROCEDURE DIVISION.
004840*******************
004850******************************************************************
004860*                                                                *
004870*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
004880*                                                                *
004890******************************************************************
004900
004910 MAIN-PROGRAM.
004920
004930     PERFORM A-100-INITIALIZATION.
004940     PERFORM A-200-READ-TRIP-HEADER.
004950     IF ABEND-CONDITION
004960         GO TO Z-900-ABEND-EXIT.
004970     PERFORM B-100-LOAD-WAYPOINTS.
004980     PERFORM C-100-BUILD-SEGMENTS.
004990     IF ABEND-CONDITION
005000         GO TO Z-900-ABEND-EXIT.
005010     PERFORM D-050-FIND-MEETING-KEYS.
005020     PERFORM D-100-CLASSIFY-SEGMENTS.
005030     PERFORM D-200-AGGREGATE-DAILY.
005040     PERFORM E-100-ASSIGN-DRIVE-RD-PCT.
005050     PERFORM E-200-COMPUTE-DETAIL-TOTALS.
005060     PERFORM E-300-COMPUTE-GRAND-TOTALS.
005070     PERFORM F-100-WRITE-REPORT-HEADER.
005080     PERFORM F-200-WRITE-GROUP1-ROWS.
005090     PERFORM F-300-WRITE-TOTALS-LINES.
005100     PERFORM F-400-WRITE-GROUP2-ROWS.
005110     PERFORM Z-100-WRAP-UP.
005120     STOP RUN.
005130
005140******************************************************************
005150*                                                                *
005160*              THE INITIALIZATION PARAGRAPH FOLLOWS              *
005170*                                                                *
005180******************************************************************
005190
005200 A-100-INITIALIZATION.
005210
005220     OPEN INPUT TRIP-HEADER-FILE.
005230     OPEN INPUT WAYPOINT-FILE.
005240     OPEN OUTPUT TIMESHEET-REPORT.
005250
005260     MOVE "N" TO SW-WP-EOF.
005270     MOVE "N" TO SW-HAS-MEETING.
005280     MOVE "N" TO SW-ABEND.
005290     MOVE ZERO TO AC-WP-COUNT.
005300     MOVE ZERO TO AC-SEG-COUNT.
005310     MOVE ZERO TO AC-TT-COUNT.
005320     MOVE ZERO TO AC-TH-COUNT.
005330     MOVE ZERO TO AC-PAGE-COUNT.
005340     MOVE ZERO TO AC-LINE-COUNT.
005350     MOVE ZERO TO WS-RETURN-CODE.
005360
005370******************************************************************
005380*                                                                *
005390*              READ THE TRIP HEADER RECORD                      *
005400*                                                                *
005410******************************************************************
005420
005430 A-200-READ-TRIP-HEADER.
005440
005450     READ TRIP-HEADER-FILE INTO HDR-TRIP-HEADER-RECORD
005460         AT END
005470             DISPLAY "TRVTSH01 - TRIP HEADER FILE IS EMPTY"
005480             MOVE "Y" TO SW-ABEND.
005490
005500******************************************************************
005510*                                                                *
005520*              LOAD THE WAYPOINT TABLE PARAGRAPH                 *
005530*                                                                *
005540******************************************************************
005550
005560 B-100-LOAD-WAYPOINTS.
005570
005580     MOVE "N" TO SW-WP-EOF.
005590
005600     READ WAYPOINT-FILE INTO WP-WAYPOINT-RECORD
005610         AT END
005620             MOVE "Y" TO SW-WP-EOF.
005630
005640     PERFORM B-200-LOAD-ONE-WAYPOINT
005650         UNTIL WP-EOF.
005660
005670 B-200-LOAD-ONE-WAYPOINT.
005680
005690     ADD 1 TO AC-WP-COUNT.
005700     SET WP-X TO AC-WP-COUNT.
005710     MOVE WP-MMDD TO WPT-MMDD(WP-X).
005720     MOVE WP-TIME TO WPT-TIME(WP-X).
005730     MOVE WP-PLACE TO WPT-PLACE(WP-X).
005740     MOVE WP-COUNTRY TO WPT-COUNTRY(WP-X).
005750     MOVE WP-KM TO WPT-KM(WP-X).
005760     MOVE WP-RD-PCT TO WPT-RD-PCT(WP-X).
005770     MOVE WP-NEXT TO WPT-NEXT(WP-X).
005780
005790     READ WAYPOINT-FILE INTO WP-WAYPOINT-RECORD
005800         AT END
005810             MOVE "Y" TO SW-WP-EOF.
005820
005830******************************************************************
005840*                                                                *
005850*              BUILD THE SEGMENT TABLE, ONE DAY AT A TIME        *
005860*                                                                *
005870******************************************************************
005880
005890 C-100-BUILD-SEGMENTS.
005900
005910     SET WP-X TO 1.
005920     PERFORM C-110-PROCESS-NEXT-DAY
005930         UNTIL WP-X > AC-WP-COUNT.
005940
005950     IF AC-SEG-COUNT = 0
005960         PERFORM C-900-NO-SEGMENTS-ERROR.
005970
005980 C-110-PROCESS-NEXT-DAY.
005990
006000     SET WS-DAY-START TO WP-X.
006010     MOVE WPT-MMDD(WP-X) TO WS-CURRENT-DAY.
006020     SET WS-DAY-END TO WP-X.
006030     SET WS-SCAN TO WP-X.
006040
006050     PERFORM C-115-EXTEND-DAY-END
006060         UNTIL WS-SCAN > AC-WP-COUNT.
006070
006080     COMPUTE WS-DAY-WP-COUNT = WS-DAY-END - WS-DAY-START + 1.
006090
006100     IF WS-DAY-WP-COUNT >= 2
006110         PERFORM C-200-BUILD-DAY-SEGMENTS.
006120
006130     SET WP-X TO WS-DAY-END.
006140     SET WP-X UP BY 1.
006150
006160 C-115-EXTEND-DAY-END.
006170
006180     IF WPT-MMDD(WS-SCAN) = WS-CURRENT-DAY
006190         SET WS-DAY-END TO WS-SCAN
006200         SET WS-SCAN UP BY 1.
006210
006220     IF WPT-MMDD(WS-SCAN) NOT = WS-CURRENT-DAY
006230         SET WS-SCAN TO AC-WP-COUNT
006240         SET WS-SCAN UP BY 1.
006250
006260 C-200-BUILD-DAY-SEGMENTS.
006270
006280     SET WS-PAIR-I TO WS-DAY-START.
006290
006300     PERFORM C-210-BUILD-ONE-PAIR
006310         UNTIL WS-PAIR-I >= WS-DAY-END.
006320
006330 C-210-BUILD-ONE-PAIR.
006340
006350     MOVE WPT-NEXT(WS-PAIR-I) TO WS-SEG-KIND.
006360
006370     EVALUATE TRUE
006380         WHEN WS-KIND-IS-MEETING
006390             PERFORM C-220-EMIT-MEETING-SEGMENT
006400             SET WS-PAIR-I UP BY 1
006410         WHEN WS-KIND-IS-DRIVE
006420             PERFORM C-225-EMIT-DRIVE-SEGMENT
006430         WHEN OTHER
006440             SET WS-PAIR-I UP BY 1.
006450
006460 C-220-EMIT-MEETING-SEGMENT.
006470
006480     MOVE WPT-MMDD(WS-PAIR-I) TO SEG-MMDD.
006490     MOVE WPT-MMDD(WS-PAIR-I) TO WS-FMT-MMDD-IN.
006500     PERFORM G-200-FORMAT-DATE.
006510     MOVE WS-FMT-DATE-OUT TO SEG-DATE-OUT.
006520     MOVE WPT-TIME(WS-PAIR-I) TO SEG-START-HHMM.
006530     MOVE WPT-TIME(WS-PAIR-I + 1) TO SEG-END-HHMM.
006540     MOVE "M" TO SEG-TYPE.
006550     MOVE WPT-COUNTRY(WS-PAIR-I) TO SEG-COUNTRY.
006560     MOVE WPT-PLACE(WS-PAIR-I) TO SEG-PLACE-FROM.
006570     MOVE WPT-PLACE(WS-PAIR-I + 1) TO SEG-PLACE-TO.
006580     MOVE ZERO TO SEG-KM.
006590     MOVE WPT-RD-PCT(WS-PAIR-I) TO SEG-RD-PCT.
006600
006610     MOVE WPT-TIME(WS-PAIR-I) TO WS-DUR-START-HHMM.
006620     MOVE WPT-TIME(WS-PAIR-I + 1) TO WS-DUR-END-HHMM.
006630     PERFORM C-230-DURATION-MINUTES.
006640     MOVE WS-DUR-MINUTES TO SEG-MINUTES.
006650
006660     PERFORM C-240-APPEND-SEGMENT.
006670
006680 C-225-EMIT-DRIVE-SEGMENT.
006690
006700     SET WS-DRV-FIRST TO WS-PAIR-I.
006710     MOVE ZERO TO WS-DRV-TOTAL-MIN.
006720     MOVE ZERO TO WS-DRV-TOTAL-KM.
006730     SET WS-DRV-J TO WS-PAIR-I.
006740     MOVE "N" TO WS-DRV-DONE-SW.
006750
006760     PERFORM C-228-CONSUME-DRIVE-LEG
006770         UNTIL WS-DRV-DONE-SW = "Y".
006780
006790     MOVE WPT-MMDD(WS-DRV-FIRST) TO SEG-MMDD.
006800     MOVE WPT-MMDD(WS-DRV-FIRST) TO WS-FMT-MMDD-IN.
006810     PERFORM G-200-FORMAT-DATE.
006820     MOVE WS-FMT-DATE-OUT TO SEG-DATE-OUT.
006830     MOVE WPT-TIME(WS-DRV-FIRST) TO SEG-START-HHMM.
006840     MOVE WPT-TIME(WS-DRV-LAST-ARRIVAL) TO SEG-END-HHMM.
006850     MOVE "D" TO SEG-TYPE.
006860     MOVE WPT-COUNTRY(WS-DRV-LAST-ARRIVAL) TO SEG-COUNTRY.
006870     MOVE WPT-PLACE(WS-DRV-FIRST) TO SEG-PLACE-FROM.
006880     MOVE WPT-PLACE(WS-DRV-LAST-ARRIVAL) TO SEG-PLACE-TO.
006890     MOVE WS-DRV-TOTAL-MIN TO SEG-MINUTES.
006900     MOVE WS-DRV-TOTAL-KM TO SEG-KM.
006910     MOVE ZERO TO SEG-RD-PCT.
006920
006930     PERFORM C-240-APPEND-SEGMENT.
006940
006950     SET WS-PAIR-I TO WS-DRV-LAST-ARRIVAL.
006960
006970 C-228-CONSUME-DRIVE-LEG.
006980
006990     MOVE WPT-TIME(WS-DRV-J) TO WS-DUR-START-HHMM.
007000     MOVE WPT-TIME(WS-DRV-J + 1) TO WS-DUR-END-HHMM.
007010     PERFORM C-230-DURATION-MINUTES.
007020     ADD WS-DUR-MINUTES TO WS-DRV-TOTAL-MIN.
007030     ADD WPT-KM(WS-DRV-J + 1) TO WS-DRV-TOTAL-KM.
007040     SET WS-DRV-LAST-ARRIVAL TO WS-DRV-J.
007050     SET WS-DRV-LAST-ARRIVAL UP BY 1.
007060     MOVE "Y" TO WS-DRV-DONE-SW.
007070
007080     IF WS-DRV-LAST-ARRIVAL < WS-DAY-END
007090         MOVE WPT-NEXT(WS-DRV-LAST-ARRIVAL) TO WS-SEG-KIND.
007100
007110     IF WS-DRV-LAST-ARRIVAL < WS-DAY-END AND WS-KIND-IS-DRIVE
007120         MOVE "N" TO WS-DRV-DONE-SW
007130         SET WS-DRV-J TO WS-DRV-LAST-ARRIVAL.
007140
007150 C-230-DURATION-MINUTES.
007160
007170     COMPUTE WS-DUR-START-TOTAL-MIN =
007180             WS-DUR-START-HH * 60 + WS-DUR-START-MM.
007190     COMPUTE WS-DUR-END-TOTAL-MIN =
007200             WS-DUR-END-HH * 60 + WS-DUR-END-MM.
007210
007220     IF WS-DUR-END-TOTAL-MIN < WS-DUR-START-TOTAL-MIN
007230         ADD 1440 TO WS-DUR-END-TOTAL-MIN.
007240
007250     COMPUTE WS-DUR-MINUTES =
007260             WS-DUR-END-TOTAL-MIN - WS-DUR-START-TOTAL-MIN.
007270
007280     IF WS-DUR-MINUTES < 0
007290         MOVE 0 TO WS-DUR-MINUTES.
007300
007310 C-240-APPEND-SEGMENT.
007320
007330     ADD 1 TO AC-SEG-COUNT.
007340     SET SEG-X TO AC-SEG-COUNT.
007350     MOVE SEG-MMDD TO SEGT-MMDD(SEG-X).
007360     MOVE SEG-DATE-OUT TO SEGT-DATE-OUT(SEG-X).
007370     MOVE SEG-START-HHMM TO SEGT-START-HHMM(SEG-X).
007380     MOVE SEG-END-HHMM TO SEGT-END-HHMM(SEG-X).
007390     MOVE SEG-TYPE TO SEGT-TYPE(SEG-X).
007400     MOVE SEG-COUNTRY TO SEGT-COUNTRY(SEG-X).
007410     MOVE SEG-PLACE-FROM TO SEGT-PLACE-FROM(SEG-X).
007420     MOVE SEG-PLACE-TO TO SEGT-PLACE-TO(SEG-X).
007430     MOVE SEG-MINUTES TO SEGT-MINUTES(SEG-X).
007440     MOVE SEG-KM TO SEGT-KM(SEG-X).
007450     MOVE SEG-RD-PCT TO SEGT-RD-PCT(SEG-X).
007460     MOVE SPACE TO SEGT-CLASS(SEG-X).
007470
007480     PERFORM C-250-COMPUTE-SEGMENT-KEYS.
007490
007500 C-250-COMPUTE-SEGMENT-KEYS.
007510
007520     COMPUTE SEGT-START-KEY(SEG-X) =
007530             SEG-MMDD-NUM * 10000 + SEG-START-HHMM-NUM.
007540     COMPUTE SEGT-END-KEY(SEG-X) =
007550             SEG-MMDD-NUM * 10000 + SEG-END-HHMM-NUM.
007560
007570 C-900-NO-SEGMENTS-ERROR.
007580
007590     DISPLAY "TRVTSH01 - NO SEGMENTS BUILT FROM WAYPOINT FILE".
007600     MOVE "Y" TO SW-ABEND.
007610
007620******************************************************************
007630*                                                                *
007640*              LOCATE THE FIRST AND LAST MEETING KEYS            *
007650*                                                                *
007660******************************************************************
007670
007680 D-050-FIND-MEETING-KEYS.
007690
007700     MOVE ZERO TO WS-FIRST-MEETING-KEY.
007710     MOVE ZERO TO WS-LAST-MEETING-KEY.
007720     MOVE SPACES TO WS-FIRST-MEETING-PLACE.
007730
007740     PERFORM D-055-SCAN-FOR-MEETING
007750         VARYING SEG-X FROM 1 BY 1
007760         UNTIL SEG-X > AC-SEG-COUNT.
007770
007780 D-055-SCAN-FOR-MEETING.
007790
007800     IF SEGT-TYPE(SEG-X) = "M" AND NOT HAS-MEETING
007810         MOVE SEGT-START-KEY(SEG-X) TO WS-FIRST-MEETING-KEY
007820         MOVE SEGT-PLACE-FROM(SEG-X) TO WS-FIRST-MEETING-PLACE
007830         MOVE "Y" TO SW-HAS-MEETING.
007840
007850     IF SEGT-TYPE(SEG-X) = "M"
007860         MOVE SEGT-END-KEY(SEG-X) TO WS-LAST-MEETING-KEY.
007870
007880******************************************************************
007890*                                                                *
007900*              CLASSIFY EACH SEGMENT INTO ITS GROUP              *
007910*                                                                *
007920******************************************************************
007930
007940 D-100-CLASSIFY-SEGMENTS.
007950
007960     PERFORM D-110-CLASSIFY-ONE-SEGMENT
007970         VARYING SEG-X FROM 1 BY 1
007980         UNTIL SEG-X > AC-SEG-COUNT.
007990
008000 D-110-CLASSIFY-ONE-SEGMENT.
008010
008020     EVALUATE TRUE
008030         WHEN SEGT-TYPE(SEG-X) = "D" AND HAS-MEETING AND
008040              SEGT-END-KEY(SEG-X) <= WS-FIRST-MEETING-KEY
008050             MOVE "T" TO SEGT-CLASS(SEG-X)
008060         WHEN SEGT-TYPE(SEG-X) = "D" AND HAS-MEETING AND
008070              SEGT-START-KEY(SEG-X) >= WS-LAST-MEETING-KEY
008080             MOVE "H" TO SEGT-CLASS(SEG-X)
008090         WHEN OTHER
008100             MOVE "D" TO SEGT-CLASS(SEG-X).
008110
008120******************************************************************
008130*                                                                *
008140*              AGGREGATE TRAVEL-THERE AND TRAVEL-HOME BY DAY     *
008150*                                                                *
008160******************************************************************
008170
008180 D-200-AGGREGATE-DAILY.
008190
008200     MOVE "T" TO WS-AGG-CLASS.
008210     PERFORM D-210-AGGREGATE-ONE-GROUP.
008220     MOVE "H" TO WS-AGG-CLASS.
008230     PERFORM D-210-AGGREGATE-ONE-GROUP.
008240
008250 D-210-AGGREGATE-ONE-GROUP.
008260
008270     MOVE "N" TO SW-DAY-OPEN.
008280
008290     PERFORM D-220-AGGREGATE-SCAN
008300         VARYING SEG-X FROM 1 BY 1
008310         UNTIL SEG-X > AC-SEG-COUNT.
008320
008330     IF SW-DAY-OPEN = "Y"
008340         PERFORM D-230-CLOSE-DAY-ROW.
008350
008360 D-220-AGGREGATE-SCAN.
008370
008380     IF SEGT-CLASS(SEG-X) = WS-AGG-CLASS AND SW-DAY-OPEN = "Y"
008390             AND SEGT-MMDD(SEG-X) NOT = WS-AGG-DAY
008400         PERFORM D-230-CLOSE-DAY-ROW
008410         PERFORM D-240-OPEN-DAY-ROW.
008420
008430     IF SEGT-CLASS(SEG-X) = WS-AGG-CLASS AND SW-DAY-OPEN = "N"
008440         PERFORM D-240-OPEN-DAY-ROW.
008450
008460     IF SEGT-CLASS(SEG-X) = WS-AGG-CLASS
008470         PERFORM D-250-ACCUMULATE-DAY-ROW.
008480
008490 D-230-CLOSE-DAY-ROW.
008500
008510     MOVE WS-AGG-DAY TO WS-FMT-MMDD-IN.
008520     PERFORM G-200-FORMAT-DATE.
008530
008540     EVALUATE WS-AGG-CLASS
008550         WHEN "T"
008560             ADD 1 TO AC-TT-COUNT
008570             SET TT-X TO AC-TT-COUNT
008580             MOVE WS-FMT-DATE-OUT TO TT-DATE-OUT(TT-X)
008590             MOVE WS-AGG-START-RAW TO WS-FMT-HHMM-IN
008600             PERFORM G-100-FORMAT-TIME
008610             MOVE WS-FMT-TIME-OUT TO TT-START(TT-X)
008620             MOVE WS-AGG-END-RAW TO WS-FMT-HHMM-IN
008630             PERFORM G-100-FORMAT-TIME
008640             MOVE WS-FMT-TIME-OUT TO TT-END(TT-X)
008650             MOVE WS-AGG-MINUTES TO TT-MINUTES(TT-X)
008660             MOVE WS-AGG-KM TO TT-KM(TT-X)
008670         WHEN "H"
008680             ADD 1 TO AC-TH-COUNT
008690             SET TH-X TO AC-TH-COUNT
008700             MOVE WS-FMT-DATE-OUT TO TH-DATE-OUT(TH-X)
008710             MOVE WS-AGG-START-RAW TO WS-FMT-HHMM-IN
008720             PERFORM G-100-FORMAT-TIME
008730             MOVE WS-FMT-TIME-OUT TO TH-START(TH-X)
008740             MOVE WS-AGG-END-RAW TO WS-FMT-HHMM-IN
008750             PERFORM G-100-FORMAT-TIME
008760             MOVE WS-FMT-TIME-OUT TO TH-END(TH-X)
008770             MOVE WS-AGG-MINUTES TO TH-MINUTES(TH-X)
008780             MOVE WS-AGG-KM TO TH-KM(TH-X).
008790
008800     MOVE "N" TO SW-DAY-OPEN.
008810
008820 D-240-OPEN-DAY-ROW.
008830
008840     MOVE SEGT-MMDD(SEG-X) TO WS-AGG-DAY.
008850     MOVE SEGT-START-HHMM(SEG-X) TO WS-AGG-START-RAW.
008860     MOVE SEGT-END-HHMM(SEG-X) TO WS-AGG-END-RAW.
008870     MOVE ZERO TO WS-AGG-MINUTES.
008880     MOVE ZERO TO WS-AGG-KM.
008890     MOVE "Y" TO SW-DAY-OPEN.
008900
008910 D-250-ACCUMULATE-DAY-ROW.
008920
008930     MOVE SEGT-END-HHMM(SEG-X) TO WS-AGG-END-RAW.
008940     ADD SEGT-MINUTES(SEG-X) TO WS-AGG-MINUTES.
008950     ADD SEGT-KM(SEG-X) TO WS-AGG-KM.
008960
008970******************************************************************
008980*                                                                *
008990*         ASSIGN R AND D PERCENT TO DRIVES, WALKING BACKWARDS    *
009000*                                                                *
009010******************************************************************
009020
009030 E-100-ASSIGN-DRIVE-RD-PCT.
009040
009050     MOVE ZERO TO WS-LAST-MEETING-RD-PCT.
009060
009070     PERFORM E-110-WALK-BACKWARDS
009080         VARYING SEG-X FROM AC-SEG-COUNT BY -1
009090         UNTIL SEG-X < 1.
009100
009110 E-110-WALK-BACKWARDS.
009120
009130     IF SEGT-CLASS(SEG-X) = "D" AND SEGT-TYPE(SEG-X) = "M"
009140         MOVE SEGT-RD-PCT(SEG-X) TO WS-LAST-MEETING-RD-PCT.
009150
009160     IF SEGT-CLASS(SEG-X) = "D" AND SEGT-TYPE(SEG-X) = "D"
009170         MOVE WS-LAST-MEETING-RD-PCT TO SEGT-RD-PCT(SEG-X).
009180
009190******************************************************************
009200*                                                                *
009210*         COMPUTE DETAILED SEGMENT TOTALS AND AVERAGE PERCENT    *
009220*                                                                *
009230******************************************************************
009240
009250 E-200-COMPUTE-DETAIL-TOTALS.
009260
009270     MOVE ZERO TO AC-DETAIL-TOTAL-MIN.
009280     MOVE ZERO TO AC-DETAIL-RD-MIN-EXACT.
009290
009300     PERFORM E-210-SUM-DETAIL
009310         VARYING SEG-X FROM 1 BY 1
009320         UNTIL SEG-X > AC-SEG-COUNT.
009330
009340     COMPUTE AC-DETAIL-RD-MIN ROUNDED = AC-DETAIL-RD-MIN-EXACT.
009350
009360     MOVE ZERO TO AC-AVG-RD-PCT.
009370
009380     IF AC-DETAIL-TOTAL-MIN NOT = 0
009390         COMPUTE AC-AVG-RD-PCT ROUNDED =
009400                 (AC-DETAIL-RD-MIN / AC-DETAIL-TOTAL-MIN) * 100.
009410
009420 E-210-SUM-DETAIL.
009430
009440     IF SEGT-CLASS(SEG-X) = "D"
009450         ADD SEGT-MINUTES(SEG-X) TO AC-DETAIL-TOTAL-MIN
009460         COMPUTE WS-SEG-RD-MIN-EXACT =
009470                 SEGT-MINUTES(SEG-X) * SEGT-RD-PCT(SEG-X) / 100
009480         ADD WS-SEG-RD-MIN-EXACT TO AC-DETAIL-RD-MIN-EXACT.
009490
009500******************************************************************
009510*                                                                *
009520*         COMPUTE THE GRAND TOTALS FOR THE WHOLE TIMESHEET       *
009530*                                                                *
009540******************************************************************
009550
009560 E-300-COMPUTE-GRAND-TOTALS.
009570
009580     MOVE ZERO TO AC-FIRST-TOTAL-MIN.
009590
009600     PERFORM E-310-SUM-TT
009610         VARYING TT-X FROM 1 BY 1
009620         UNTIL TT-X > AC-TT-COUNT.
009630
009640     PERFORM E-320-SUM-TH
009650         VARYING TH-X FROM 1 BY 1
009660         UNTIL TH-X > AC-TH-COUNT.
009670
009680     COMPUTE AC-FIRST-TOTAL-RD-MIN ROUNDED =
009690             AC-FIRST-TOTAL-MIN * AC-AVG-RD-PCT / 100.
009700     COMPUTE AC-GRAND-TOTAL-MIN =
009710             AC-FIRST-TOTAL-MIN + AC-DETAIL-TOTAL-MIN.
009720     COMPUTE AC-GRAND-TOTAL-RD-MIN ROUNDED =
009730             AC-FIRST-TOTAL-RD-MIN + AC-DETAIL-RD-MIN.
009740
009750 E-310-SUM-TT.
009760
009770     ADD TT-MINUTES(TT-X) TO AC-FIRST-TOTAL-MIN.
009780
009790 E-320-SUM-TH.
009800
009810     ADD TH-MINUTES(TH-X) TO AC-FIRST-TOTAL-MIN.
009820
009830******************************************************************
009840*                                                                *
009850*              WRITE THE REPORT HEADING LINES                   *
009860*                                                                *
009870******************************************************************
009880
009890 F-100-WRITE-REPORT-HEADER.
009900
009910     MOVE HDR-TRIP-NO TO RPT-TRIP-NO-OUT.
009920
009930     MOVE WPT-MMDD(1) TO WS-FMT-MMDD-IN.
009940     PERFORM G-200-FORMAT-DATE.
009950     MOVE WS-FMT-DATE-OUT TO RPT-PERIOD-START.
009960
009970     MOVE WPT-MMDD(AC-WP-COUNT) TO WS-FMT-MMDD-IN.
009980     PERFORM G-200-FORMAT-DATE.
009990     MOVE WS-FMT-DATE-OUT TO RPT-PERIOD-END.
010000
010010     WRITE TIMESHEET-LINE-OUT FROM RPT-HDR-LINE-1
010020         AFTER ADVANCING PAGE.
010030     WRITE TIMESHEET-LINE-OUT FROM RPT-HDR-LINE-2
010040         AFTER ADVANCING 1 LINE.
010050     MOVE SPACES TO TIMESHEET-LINE-OUT.
010060     WRITE TIMESHEET-LINE-OUT
010070         AFTER ADVANCING 1 LINE.
010080     WRITE TIMESHEET-LINE-OUT FROM RPT-HDR-LINE-3
010090         AFTER ADVANCING 1 LINE.
010100     WRITE TIMESHEET-LINE-OUT FROM RPT-HDR-LINE-4
010110         AFTER ADVANCING 1 LINE.
010120
010130******************************************************************
010140*                                                                *
010150*         WRITE THE GROUP 1 TRAVEL-THERE/TRAVEL-HOME ROWS        *
010160*                                                                *
010170******************************************************************
010180
010190 F-200-WRITE-GROUP1-ROWS.
010200
010210     PERFORM G-300-FORMAT-GROUP1-DESC.
010220
010230     PERFORM F-210-WRITE-TT-ROW
010240         VARYING TT-X FROM 1 BY 1
010250         UNTIL TT-X > AC-TT-COUNT.
010260
010270     PERFORM F-220-WRITE-TH-ROW
010280         VARYING TH-X FROM 1 BY 1
010290         UNTIL TH-X > AC-TH-COUNT.
010300
010310 F-210-WRITE-TT-ROW.
010320
010330     MOVE SPACES TO DETAIL-LINE.
010340     MOVE TT-DATE-OUT(TT-X) TO RPT-DATE.
010350     MOVE WS-GROUP1-TT-DESC TO RPT-DESC.
010360     MOVE TT-START(TT-X) TO RPT-START.
010370     MOVE TT-END(TT-X) TO RPT-END.
010380     MOVE AC-AVG-RD-PCT TO RPT-RD-PCT-OUT.
010390     COMPUTE WS-ROW-RD-MIN ROUNDED =
010400             TT-MINUTES(TT-X) * AC-AVG-RD-PCT / 100.
010410     MOVE WS-ROW-RD-MIN TO RPT-RD-MIN-OUT.
010420     MOVE TT-MINUTES(TT-X) TO RPT-MINUTES-OUT.
010430     MOVE TT-KM(TT-X) TO RPT-KM-OUT.
010440
010450     WRITE TIMESHEET-LINE-OUT FROM DETAIL-LINE
010460         AFTER ADVANCING 1 LINE.
010470
010480 F-220-WRITE-TH-ROW.
010490
010500     MOVE SPACES TO DETAIL-LINE.
010510     MOVE TH-DATE-OUT(TH-X) TO RPT-DATE.
010520     MOVE "TRAVEL HOME" TO RPT-DESC.
010530     MOVE TH-START(TH-X) TO RPT-START.
010540     MOVE TH-END(TH-X) TO RPT-END.
010550     MOVE AC-AVG-RD-PCT TO RPT-RD-PCT-OUT.
010560     COMPUTE WS-ROW-RD-MIN ROUNDED =
010570             TH-MINUTES(TH-X) * AC-AVG-RD-PCT / 100.
010580     MOVE WS-ROW-RD-MIN TO RPT-RD-MIN-OUT.
010590     MOVE TH-MINUTES(TH-X) TO RPT-MINUTES-OUT.
010600     MOVE TH-KM(TH-X) TO RPT-KM-OUT.
010610
010620     WRITE TIMESHEET-LINE-OUT FROM DETAIL-LINE
010630         AFTER ADVANCING 1 LINE.
010640
010650******************************************************************
010660*                                                                *
010670*         WRITE THE DETAILED SEGMENT TOTALS AND GRAND TOTALS     *
010680*                                                                *
010690******************************************************************
010700
010710 F-300-WRITE-TOTALS-LINES.
010720
010730     MOVE SPACES TO TOTAL-LINE.
010740     MOVE "DETAILED SEGMENT TOTALS" TO RPT-TOT-LABEL.
010750     MOVE AC-AVG-RD-PCT TO RPT-TOT-RD-PCT-OUT.
010760     MOVE AC-DETAIL-RD-MIN TO RPT-TOT-RD-MIN-OUT.
010770     MOVE AC-DETAIL-TOTAL-MIN TO RPT-TOT-MINUTES-OUT.
010780     WRITE TIMESHEET-LINE-OUT FROM TOTAL-LINE
010790         AFTER ADVANCING 1 LINE.
010800
010810     MOVE SPACES TO TOTAL-LINE.
010820     MOVE "GRAND TOTALS" TO RPT-TOT-LABEL.
010830     MOVE SPACES TO RPT-TOT-RD-PCT-OUT.
010840     MOVE AC-GRAND-TOTAL-RD-MIN TO RPT-TOT-RD-MIN-OUT.
010850     MOVE AC-GRAND-TOTAL-MIN TO RPT-TOT-MINUTES-OUT.
010860     WRITE TIMESHEET-LINE-OUT FROM TOTAL-LINE
010870         AFTER ADVANCING 1 LINE.
010880
010890******************************************************************
010900*                                                                *
010910*              WRITE THE DETAILED GROUP 2 ROWS                  *
010920*                                                                *
010930******************************************************************
010940
010950 F-400-WRITE-GROUP2-ROWS.
010960
010970     MOVE SPACES TO TIMESHEET-LINE-OUT.
010980     WRITE TIMESHEET-LINE-OUT
010990         AFTER ADVANCING 1 LINE.
011000
011010     PERFORM F-410-WRITE-ONE-GROUP2-ROW
011020         VARYING SEG-X FROM 1 BY 1
011030         UNTIL SEG-X > AC-SEG-COUNT.
011040
011050 F-410-WRITE-ONE-GROUP2-ROW.
011060
011070     IF SEGT-CLASS(SEG-X) = "D"
011080         PERFORM F-420-BUILD-GROUP2-ROW.
011090
011100 F-420-BUILD-GROUP2-ROW.
011110
011120     MOVE SPACES TO DETAIL-LINE.
011130     MOVE SEGT-DATE-OUT(SEG-X) TO RPT-DATE.
011140
011150     PERFORM G-400-FORMAT-GROUP2-DESC.
011160     MOVE WS-FMT-DESC-OUT TO RPT-DESC.
011170
011180     MOVE SEGT-START-HHMM(SEG-X) TO WS-FMT-HHMM-IN.
011190     PERFORM G-100-FORMAT-TIME.
011200     MOVE WS-FMT-TIME-OUT TO RPT-START.
011210
011220     MOVE SEGT-END-HHMM(SEG-X) TO WS-FMT-HHMM-IN.
011230     PERFORM G-100-FORMAT-TIME.
011240     MOVE WS-FMT-TIME-OUT TO RPT-END.
011250
011260     MOVE SEGT-RD-PCT(SEG-X) TO RPT-RD-PCT-OUT.
011270     COMPUTE WS-ROW-RD-MIN ROUNDED =
011280             SEGT-MINUTES(SEG-X) * SEGT-RD-PCT(SEG-X) / 100.
011290     MOVE WS-ROW-RD-MIN TO RPT-RD-MIN-OUT.
011300     MOVE SEGT-MINUTES(SEG-X) TO RPT-MINUTES-OUT.
011310     MOVE SEGT-KM(SEG-X) TO RPT-KM-OUT.
011320
011330     WRITE TIMESHEET-LINE-OUT FROM DETAIL-LINE
011340         AFTER ADVANCING 1 LINE.
011350
011360******************************************************************
011370*                                                                *
011380*              FORMAT HHMM INTO HH:MM                           *
011390*                                                                *
011400******************************************************************
011410
011420 G-100-FORMAT-TIME.
011430
011440     MOVE WS-FMT-HH TO WS-FMT-TIME-HH.
011450     MOVE ":" TO WS-FMT-TIME-COLON.
011460     MOVE WS-FMT-MM TO WS-FMT-TIME-MM.
011470
011480******************************************************************
011490*                                                                *
011500*              FORMAT MMDD INTO DD/MM                           *
011510*                                                                *
011520******************************************************************
011530
011540 G-200-FORMAT-DATE.
011550
011560     MOVE WS-FMT-DD-PART TO WS-FMT-DATE-DD.
011570     MOVE "/" TO WS-FMT-DATE-SLASH.
011580     MOVE WS-FMT-MM-PART TO WS-FMT-DATE-MM.
011590
011600******************************************************************
011610*                                                                *
011620*         BUILD THE GROUP 1 TRAVEL-THERE DESCRIPTION ONCE        *
011630*                                                                *
011640******************************************************************
011650
011660 G-300-FORMAT-GROUP1-DESC.
011670
011680     MOVE SPACES TO WS-GROUP1-TT-DESC.
011690
011700     IF HAS-MEETING
011710         STRING "TRAVEL TO " DELIMITED BY SIZE
011720                WS-FIRST-MEETING-PLACE DELIMITED BY SPACES
011730                INTO WS-GROUP1-TT-DESC.
011740
011750     IF NOT HAS-MEETING
011760         MOVE "TRAVEL TO FIRST MEETING" TO WS-GROUP1-TT-DESC.
011770
011780******************************************************************
011790*                                                                *
011800*         BUILD ONE GROUP 2 DETAIL DESCRIPTION                   *
011810*                                                                *
011820******************************************************************
011830
011840 G-400-FORMAT-GROUP2-DESC.
011850
011860     MOVE SPACES TO WS-FMT-DESC-OUT.
011870
011880     IF SEGT-TYPE(SEG-X) = "D"
011890         STRING "TRAVEL TO " DELIMITED BY SIZE
011900                SEGT-PLACE-TO(SEG-X) DELIMITED BY SPACES
011910                " (" DELIMITED BY SIZE
011920                SEGT-COUNTRY(SEG-X) DELIMITED BY SIZE
011930                ")" DELIMITED BY SIZE
011940                INTO WS-FMT-DESC-OUT.
011950
011960     IF SEGT-TYPE(SEG-X) = "M"
011970         STRING "MEETING AT " DELIMITED BY SIZE
011980                SEGT-PLACE-FROM(SEG-X) DELIMITED BY SPACES
011990                " (" DELIMITED BY SIZE
012000                SEGT-COUNTRY(SEG-X) DELIMITED BY SIZE
012010                ")" DELIMITED BY SIZE
012020                INTO WS-FMT-DESC-OUT.
012030
012040******************************************************************
012050*                                                                *
012060*                 END OF JOB PARAGRAPH                           *
012070*                                                                *
012080******************************************************************
012090
012100 Z-100-WRAP-UP.
012110
012120     CLOSE TRIP-HEADER-FILE.
012130     CLOSE WAYPOINT-FILE.
012140     CLOSE TIMESHEET-REPORT.
012150     DISPLAY "TRVTSH01 - TIMESHEET REPORT COMPLETE - RC="
012160         WS-RETURN-CODE.
012170
012180******************************************************************
012190*                                                                *
012200*                 ABNORMAL END PARAGRAPH                        *
012210*                                                                *
012220******************************************************************
012230
012240 Z-900-ABEND-EXIT.
012250
012260     CLOSE TRIP-HEADER-FILE.
012270     CLOSE WAYPOINT-FILE.
012280     CLOSE TIMESHEET-REPORT.
012290     DISPLAY "TRVTSH01 - RUN TERMINATED - SEE MESSAGE ABOVE".
012300     STOP RUN.
