000100******************************************************************
000110*                                                                *
000120*               TRIP HEADER RECORD  -  TSHDRREC                  *
000130*                                                                *
000140*  FIRST AND ONLY RECORD OF THE TRIPHDR CONTROL FILE.  CARRIES   *
000150*  THE TRIP YEAR, TRIP NUMBER AND REPORT-ID USED TO BUILD THE    *
000160*  TIMESHEET REPORT HEADING LINES.                               *
000170*                                                                *
000180******************************************************************
000190
000200 01 HDR-TRIP-HEADER-RECORD.
000210   02 HDR-YEAR PIC 9(4).
000220   02 HDR-TRIP-NO PIC 9(4).
000230   02 HDR-REPORT-ID PIC X(12).
000240   02 FILLER PIC X(60).
