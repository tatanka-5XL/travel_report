000100******************************************************************
000110*                                                                *
000120*               SEGMENT WORK RECORD  -  TSSEGREC                 *
000130*                                                                *
000140*  SCRATCH AREA THE SEGMENT BUILDER FILLS IN ONE SEGMENT AT A    *
000150*  TIME (A DRIVE LEG OR A MEETING) BEFORE IT IS APPENDED TO THE  *
000160*  SEGMENT TABLE.  THE THREE REDEFINES GIVE THE CLASSIFIER AND   *
000170*  THE KEY ROUTINE A NUMERIC VIEW OF THE DATE AND TIME WITHOUT   *
000180*  DISTURBING THE PRINTABLE X-FIELDS CARRIED FROM THE WAYPOINT   *
000190*  FILE.                                                         *
000200*                                                                *
000210******************************************************************
000220
000230   02 SEG-MMDD PIC X(4).
000240   02 SEG-MMDD-NUM REDEFINES SEG-MMDD PIC 9(4).
000250   02 SEG-DATE-OUT PIC X(5).
000260   02 SEG-START-HHMM PIC X(4).
000270   02 SEG-START-HHMM-NUM REDEFINES SEG-START-HHMM PIC 9(4).
000280   02 SEG-END-HHMM PIC X(4).
000290   02 SEG-END-HHMM-NUM REDEFINES SEG-END-HHMM PIC 9(4).
000300   02 SEG-TYPE PIC X(1).
000310   02 SEG-COUNTRY PIC X(2).
000320   02 SEG-PLACE-FROM PIC X(20).
000330   02 SEG-PLACE-TO PIC X(20).
000340   02 SEG-MINUTES PIC S9(5) COMP.
000350   02 SEG-KM PIC S9(5) COMP.
000360   02 SEG-RD-PCT PIC S9(3)V99.
000370   02 FILLER PIC X(10).
